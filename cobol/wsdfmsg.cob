000100*                                          *                              
000200*  Message Codes For Delivery Fee          *                              
000300*       Rating Sub-System  (DF)            *                              
000400*                                          *                              
000500*******************************************                               
000600* Used by dfimport & dfrating for the audit trail line written to         
000700* the console for every BR/FB/NA disposition - see bb060 in               
000800* dfrating.  The wording that goes out on FP-Message is built             
000900* by STRING in the procedure division direct from BUSINESS RULES          
001000* wording, NOT from these codes - these are for Ops eyeballing the        
001100* run log only.                                                           
001200*                                                                         
001300* 07/01/26 vbc - Created for delivery fee rating job.                     
001400*                                                                         
001500 01  DF-Error-Codes.                                                      
001600     03  DF001    pic x(20) value "DF001-MISSING CITY".                   
001700     03  DF002    pic x(20) value "DF002-MISSING VEHIC".                  
001800     03  DF003    pic x(20) value "DF003-INVALID CITY".                   
001900     03  DF004    pic x(20) value "DF004-INVALID VEHIC".                  
002000     03  DF005    pic x(20) value "DF005-NO WEATHER".                     
002100     03  DF006    pic x(20) value "DF006-FORBIDDEN".                      
002200     03  filler   pic x(04).                                              
002300*                                                                         
