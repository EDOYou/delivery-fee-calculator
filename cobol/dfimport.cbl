000100*****************************************************************         
000200*                                                                *        
000300*                  Delivery Fee - Weather Import                *         
000400*                                                                *        
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*                                                                         
000900      program-id.       dfimport.                                         
001000*                                                                         
001100*    Author.           Vincent B Coen FBCS, FIDM, FIDPM.                  
001200*                       For Applewood Computers.                          
001300*                                                                         
001400*    Installation.     Applewood Computers Ltd, Hatfield, Herts.          
001500*                                                                         
001600*    Date-Written.     07/01/1986.                                        
001700*                                                                         
001800*    Date-Compiled.                                                       
001900*                                                                         
002000*    Security.         Copyright (C) 1986-2026 & later, V B Coen.         
002100*                       Distributed under the GNU General Public          
002200*                       License.  See COPYING for details.                
002300*                                                                         
002400*    Remarks.          Delivery Fee module (DF) - Weather Import.         
002500*                       Reads the raw station-observation feed cut        
002600*                       for our three courier cities, keeps only          
002700*                       the Tallinn/Tartu/Parnu stations, edits           
002800*                       temperature and wind-speed fields and             
002900*                       appends normalised records to the weather         
003000*                       history file used by dfrating.                    
003100*                                                                         
003200*    Version.          See Prog-Name in Working-Storage.                  
003300*                                                                         
003400*    Called Modules.   None.                                              
003500*                                                                         
003600*    Functions Used.   None - no intrinsic FUNCTION is used, this         
003700*                       module is written to run under our oldest         
003800*                       supported compiler.                               
003900*                                                                         
004000*    Files Used.                                                          
004100*                       WEATHOBS.  Raw station obs - input.               
004200*                       WEATHHIST. Weather history - extended.            
004300*                                                                         
004400*    Error messages used.                                                 
004500*                       DF-Error-Codes - see wsdfmsg.cob.                 
004600*                                                                         
004700* Changes:                                                                
004800* 07/01/86 vbc - 1.0.00 Created for the new courier delivery fee          
004900*                       contract - first cut, UK stations only.           
005000* 14/03/89 vbc -    .01 Added Tartu-Toravere & Parnu when the             
005100*                       Baltic depot came on stream.                      
005200* 19/11/93 vbc -    .02 Obs-Air-Temp/Wind-Speed now numeric,              
005300*                       blank feed value tested with NOT NUMERIC.         
005400* 02/06/98 vbc -    .03 Y2K - Obs-Timestamp widened to CCYYMMDDHH         
005500*                       was YYMMDDHHMMSS.  Fallback current-date          
005600*                       stamp checked to give full century too.           
005700* 24/10/16 vbc -    .04 Moved to common wsnames-style file id's           
005800*                       ready for full ACAS SOJ integration.              
005900* 20/09/25 vbc - 3.3.00 Version update and builds reset.                  
006000* 07/01/26 vbc - 1.1.00 Taken from pyrgstr shape, tidied names,           
006100*                       reworked as a pure batch job - no operator        
006200*                       screen, this runs unattended overnight.           
006300* 09/01/26 vbc -    .05 Dropped the text-view edit of Air-Temp/           
006400*                       Wind-Speed - feed supplier confirmed the          
006500*                       field is numeric-edited DISPLAY, blank            
006600*                       when missing, so a plain NOT NUMERIC test         
006700*                       does the job with no working area at all.         
006800* 10/01/26 vbc -    .06 Wmo-Filter-Table was dropping every Tartu         
006900*                       and Parnu reading - table held the plain          
007000*                       ASCII spelling, feed sends the full               
007100*                       Estonian name.  Corrected to Tartu-               
007200*                       Tõravere / Pärnu (CR-1142 - Ops reported          
007300*                       history coming back near empty).                  
007400* 22/01/26 vbc -    .07 CR-1147 Upsi-0 wired to a trace display of        
007500*                       stations dropped by bb010 - was declared          
007600*                       but never tested, left over from the shape        
007700*                       this was taken from.                              
007800*                                                                         
007900*****************************************************************         
008000* Rights & Terms.                                                         
008100* ***************                                                         
008200*                                                                         
008300* Superseding all earlier notices in this file, current as of             
008400* 16 April 2024.                                                          
008500*                                                                         
008600* This program forms part of the Applewood Computers Accounting           
008700* System, copyright Vincent B Coen, 1976 through 2026 and beyond.         
008800*                                                                         
008900* It is offered as free software under the GNU General Public             
009000* Licence, version 3 or any later version, on one condition over          
009100* and above that licence: it may be used for your own purposes,           
009200* personal or commercial, but not repackaged, sold, leased or             
009300* hired out to others.                                                    
009400*                                                                         
009500* It carries no warranty whatsoever, not of merchantability nor           
009600* of fitness for any purpose, and is used entirely at the risk            
009700* of whoever runs it.                                                     
009800*****************************************************************         
009900*                                                                         
010000 environment             division.                                        
010100*                                                                         
010200 configuration           section.                                         
010300 special-names.                                                           
010400     UPSI-0 on  status is DF-Test-Sw-On                                   
010500            off status is DF-Test-Sw-Off.                                 
010600*                                                                         
010700 input-output            section.                                         
010800 file-control.                                                            
010900 copy "seldfwob.cob".                                                     
011000 copy "seldfwhs.cob".                                                     
011100*                                                                         
011200 data                    division.                                        
011300*                                                                         
011400 file section.                                                            
011500*                                                                         
011600 copy "fddfwob.cob".                                                      
011700 copy "fddfwhs.cob".                                                      
011800*                                                                         
011900 working-storage section.                                                 
012000*                                                                         
012100 77  Prog-Name               pic x(17) value "DFIMPORT (1.1.00)".         
012200*                                                                         
012300 copy "wsdfmsg.cob".                                                      
012400*                                                                         
012500 01  WS-Data.                                                             
012600     03  WS-Eof-Sw           pic x       value "N".                       
012700         88  WS-End-Of-Obs               value "Y".                       
012800     03  WS-Recs-Read        binary-long value zero.                      
012900     03  WS-Recs-Skipped     binary-long value zero.                      
013000     03  WS-Recs-Written     binary-long value zero.                      
013100     03  WS-Station-Ok-Sw    pic x       value "N".                       
013200         88  WS-Station-Ok                value "Y".                      
013300     03  DF-Wob-Status       pic xx      value spaces.                    
013400     03  DF-Whs-Status       pic xx      value spaces.                    
013500     03  filler              pic x(02).                                   
013600*                                                                         
013700* Current-date fallback for a blank/unparseable Obs-Timestamp -           
013800* built via ACCEPT FROM DATE/TIME, not FUNCTION CURRENT-DATE, so          
013900* this still compiles on our oldest supported compiler.                   
014000*                                                                         
014100 01  WS-Curr-Date-YMD        pic 9(08).                                   
014200 01  WS-Curr-Time-HMS        pic 9(08).                                   
014300*                                                                         
014400 01  WS-Fallback-Stamp.                                                   
014500     03  WS-Fb-Date          pic 9(08).                                   
014600     03  WS-Fb-Time          pic 9(06).                                   
014700 01  WS-Fallback-Stamp-N redefines WS-Fallback-Stamp                      
014800                             pic 9(14).                                   
014900*                                                                         
015000* Broken-out view of a substituted timestamp, used only to put a          
015100* readable year on the console trace line - see bb040 below.              
015200*                                                                         
015300 01  WS-Timestamp-Trace.                                                  
015400     03  WS-Tt-Year          pic 9(04).                                   
015500     03  WS-Tt-Rest          pic 9(10).                                   
015600 01  WS-Timestamp-Trace-N redefines WS-Timestamp-Trace                    
015700                             pic 9(14).                                   
015800*                                                                         
015900 01  WS-Wmo-Filter-Table.                                                 
016000     03  filler              pic x(30) value "Tallinn-Harku".             
016100     03  filler              pic x(30) value "Tartu-Tõravere".            
016200     03  filler              pic x(30) value "Pärnu".                     
016300 01  WS-Wmo-Filter-Entries redefines WS-Wmo-Filter-Table.                 
016400     03  WS-Wmo-Filter-Name  pic x(30) occurs 3                           
016500                              indexed by WS-Wmo-Ix.                       
016600*                                                                         
016700 procedure                    division.                                   
016800*                                                                         
016900 aa000-Main                  section.                                     
017000*                                                                         
017100     move   zero to WS-Recs-Read WS-Recs-Skipped WS-Recs-Written.         
017200     perform aa010-Open-Files.                                            
017300     perform aa050-Process-Obs-Recs thru aa050-Exit                       
017400             until WS-End-Of-Obs.                                         
017500     perform aa070-Close-Files.                                           
017600     perform aa090-Display-Totals.                                        
017700     goback.                                                              
017800*                                                                         
017900 aa010-Open-Files.                                                        
018000*                                                                         
018100     open   input  DF-Weather-Obs-File.                                   
018200     if     DF-Wob-Status not = "00"                                      
018300            display "DFIMPORT - CANNOT OPEN WEATHOBS - STATUS "           
018400                    DF-Wob-Status                                         
018500            move   16 to Return-Code                                      
018600            goback                                                        
018700     end-if.                                                              
018800     open   extend DF-Weather-Hist-File.                                  
018900     if     DF-Whs-Status = "35"                                          
019000            close  DF-Weather-Hist-File                                   
019100            open   output DF-Weather-Hist-File                            
019200     end-if.                                                              
019300     if     DF-Whs-Status not = "00"                                      
019400            display "DFIMPORT - CANNOT OPEN WEATHHIST - STATUS "          
019500                    DF-Whs-Status                                         
019600            close  DF-Weather-Obs-File                                    
019700            move   16 to Return-Code                                      
019800            goback                                                        
019900     end-if.                                                              
020000*                                                                         
020100 aa050-Process-Obs-Recs.                                                  
020200*                                                                         
020300     read   DF-Weather-Obs-File                                           
020400            at end                                                        
020500                   set WS-End-Of-Obs to true                              
020600                   go to aa050-Exit                                       
020700     end-read.                                                            
020800     add    1 to WS-Recs-Read.                                            
020900     perform bb010-Check-Station.                                         
021000     if     not WS-Station-Ok                                             
021100            add 1 to WS-Recs-Skipped                                      
021200            go to aa050-Exit                                              
021300     end-if.                                                              
021400     perform bb020-Edit-Air-Temp.                                         
021500     perform bb030-Edit-Wind-Speed.                                       
021600     perform bb040-Edit-Obs-Timestamp.                                    
021700     perform bb050-Write-History-Rec.                                     
021800     add    1 to WS-Recs-Written.                                         
021900*                                                                         
022000 aa050-Exit.  exit.                                                       
022100*                                                                         
022200 aa070-Close-Files.                                                       
022300*                                                                         
022400     close  DF-Weather-Obs-File.                                          
022500     close  DF-Weather-Hist-File.                                         
022600*                                                                         
022700 aa090-Display-Totals.                                                    
022800*                                                                         
022900     display "DFIMPORT - WEATHER IMPORT RUN COMPLETE".                    
023000     display "RECORDS READ .............. " WS-Recs-Read.                 
023100     display "RECORDS SKIPPED (STATION) . " WS-Recs-Skipped.              
023200     display "RECORDS WRITTEN ........... " WS-Recs-Written.              
023300*                                                                         
023400 aa000-Exit.  exit section.                                               
023500*                                                                         
023600 bb010-Check-Station         section.                                     
023700*                                                                         
023800* Only the three required stations survive - exact name match, all        
023900* others (there are dozens on the raw feed) are counted, dropped.         
024000*                                                                         
024100     move   "N" to WS-Station-Ok-Sw.                                      
024200     set    WS-Wmo-Ix to 1.                                               
024300     search WS-Wmo-Filter-Name                                            
024400            at end                                                        
024500                   next sentence                                          
024600            when   OBS-Station-Name =                                     
024700                   WS-Wmo-Filter-Name (WS-Wmo-Ix)                         
024800                   move "Y" to WS-Station-Ok-Sw                           
024900     end-search.                                                          
025000     if     DF-Test-Sw-On and WS-Station-Ok-Sw = "N"                      
025100            display "DFIMPORT TRACE - DROPPED STATION "                   
025200                    OBS-Station-Name                                      
025300     end-if.                                                              
025400*                                                                         
025500 bb010-Exit.  exit section.                                               
025600*                                                                         
025700 bb020-Edit-Air-Temp         section.                                     
025800*                                                                         
025900* Obs-Air-Temp is a numeric-edited DISPLAY field, blank when the          
026000* station sent no reading - NOT NUMERIC catches blank and any             
026100* garbage the feed occasionally sends in its place.                       
026200*                                                                         
026300     move   "N" to WH-Air-Temp-Missing.                                   
026400     move   zero to WH-Air-Temp.                                          
026500     if     OBS-Air-Temp is not numeric                                   
026600            move "Y" to WH-Air-Temp-Missing                               
026700     else                                                                 
026800            move OBS-Air-Temp to WH-Air-Temp                              
026900     end-if.                                                              
027000*                                                                         
027100 bb020-Exit.  exit section.                                               
027200*                                                                         
027300 bb030-Edit-Wind-Speed       section.                                     
027400*                                                                         
027500* Obs-Wind-Speed - same missing rule as air temp, unsigned.               
027600*                                                                         
027700     move   "N" to WH-Wind-Missing.                                       
027800     move   zero to WH-Wind-Speed.                                        
027900     if     OBS-Wind-Speed is not numeric                                 
028000            move "Y" to WH-Wind-Missing                                   
028100     else                                                                 
028200            move OBS-Wind-Speed to WH-Wind-Speed                          
028300     end-if.                                                              
028400*                                                                         
028500 bb030-Exit.  exit section.                                               
028600*                                                                         
028700 bb040-Edit-Obs-Timestamp    section.                                     
028800*                                                                         
028900* A blank or unparseable observation timestamp is replaced by the         
029000* current run date-time - the whole observation set shares one            
029100* timestamp on the feed so this is a rare, feed-error-only path.          
029200*                                                                         
029300     if     OBS-Timestamp = zero                                          
029400            accept WS-Curr-Date-YMD from date yyyymmdd                    
029500            accept WS-Curr-Time-HMS from time                             
029600            move   WS-Curr-Date-YMD    to WS-Fb-Date                      
029700            move   WS-Curr-Time-HMS (1:6) to WS-Fb-Time                   
029800            move   WS-Fallback-Stamp-N to OBS-Timestamp                   
029900            move   OBS-Timestamp to WS-Timestamp-Trace-N                  
030000            display "DFIMPORT - OBS TIMESTAMP MISSING, SET TO "           
030100                    WS-Tt-Year "-CURRENT RUN DATE"                        
030200     end-if.                                                              
030300*                                                                         
030400 bb040-Exit.  exit section.                                               
030500*                                                                         
030600 bb050-Write-History-Rec     section.                                     
030700*                                                                         
030800     move   spaces               to DF-Weather-Hist-Record.               
030900     move   OBS-Station-Name     to WH-Station-Name.                      
031000     move   OBS-Wmo-Code         to WH-Wmo-Code.                          
031100     move   OBS-Phenomenon       to WH-Phenomenon.                        
031200     move   OBS-Timestamp        to WH-Timestamp.                         
031300     write  DF-Weather-Hist-Record.                                       
031400*                                                                         
031500 bb050-Exit.  exit section.                                               
031600*                                                                         
