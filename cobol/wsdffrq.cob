000100*                                          *                              
000200*  Record Definition For Fee Request       *                              
000300*      File - Input To dfrating            *                              
000400*                                          *                              
000500*******************************************                               
000600* Record size 40 bytes.                                                   
000700*                                                                         
000800* One request per record - City/Vehicle-Type may be blank, that is        
000900* a valid error case (status BR - see bb010/bb020 dfrating), and          
001000* Fr-As-Of zero means not supplied - use latest weather/rule.             
001100*                                                                         
001200* 07/01/26 vbc - Created.                                                 
001300*                                                                         
001400 01  DF-Fee-Request-Record.                                               
001500     03  FR-City                pic x(10).                                
001600     03  FR-Vehicle-Type        pic x(10).                                
001700     03  FR-As-Of               pic 9(14).                                
001800     03  filler                 pic x(06).                                
001900*                                                                         
