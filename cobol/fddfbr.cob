000100*  Fd For Business Rule (Fee Constants) File.                             
000200* 07/01/26 vbc - Created.                                                 
000300 fd  DF-Business-Rule-File                                                
000400     label records are standard                                           
000500     record contains 68 characters                                        
000600     data record is DF-Business-Rule-Record.                              
000700 copy "wsdfbr.cob".                                                       
000800*                                                                         
