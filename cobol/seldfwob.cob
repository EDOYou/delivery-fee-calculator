000100*  Select For Weather Obs Import File.                                    
000200* 07/01/26 vbc - Created.                                                 
000300     select DF-Weather-Obs-File assign to "WEATHOBS"                      
000400            organization       is sequential                              
000500            access mode        is sequential                              
000600            file status        is DF-Wob-Status.                          
000700*                                                                         
