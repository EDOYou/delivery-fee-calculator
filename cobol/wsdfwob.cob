000100*                                          *                              
000200*  Record Definition For Weather           *                              
000300*      Observation Import File             *                              
000400*     Raw feed - one per station obs       *                              
000500*                                          *                              
000600*******************************************                               
000700* Record size 90 bytes.                                                   
000800*                                                                         
000900* Source feed carries many more fields (visibility, humidity,             
001000* pressure, UV index etc) - only the six below are consumed by            
001100* dfimport, everything else was dropped before this file was cut.         
001200*                                                                         
001300* Obs-Air-Temp / Obs-Wind-Speed stay DISPLAY numeric per the field        
001400* spec even though the feed sometimes sends spaces for a missing          
001500* reading - dfimport tests them with NOT NUMERIC before use, same         
001600* trick the old stock-take programs used for a blank quantity.            
001700*                                                                         
001800* 07/01/26 vbc - Created.                                                 
001900*                                                                         
002000 01  DF-Weather-Obs-Record.                                               
002100     03  OBS-Timestamp          pic 9(14).                                
002200     03  OBS-Station-Name       pic x(30).                                
002300     03  OBS-Wmo-Code           pic x(05).                                
002400     03  OBS-Air-Temp           pic s999v9.                               
002500     03  OBS-Wind-Speed         pic  999v9.                               
002600     03  OBS-Phenomenon         pic x(30).                                
002700     03  filler                 pic x(03).                                
002800*                                                                         
