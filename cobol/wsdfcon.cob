000100*                                          *                              
000200*  Built-In Default Fee Constants          *                              
000300*   And Validation Tables For Delivery     *                              
000400*         Fee Rating  (DF)                 *                              
000500*                                          *                              
000600*******************************************                               
000700* These are the canonical amounts applied whenever the                    
000800* BUSINESS-RULES file (pybr1.dat) is empty or carries no rule             
000900* effective at or before the request date-time - see bb050 in             
001000* dfrating.                                                               
001100*                                                                         
001200* 07/01/26 vbc - Created - values agreed with Ops per the rate            
001300*                card dated 01/01/26.                                     
001400* 15/01/26 vbc - Added DF-Station-Table, moved off dfrating ws.           
001500* 22/01/26 vbc - 14 fee amounts packed to comp-3, both this block         
001600*                and the Rate-View redefine below, to match the           
001700*                shop's usual money-field usage.                          
001800*                                                                         
001900 01  DF-Default-Rules.                                                    
002000     03  DF-Dflt-Tallinn-Car-Fee      pic 99v99  comp-3  value 4.00.      
002100     03  DF-Dflt-Tallinn-Scoot-Fee    pic 99v99  comp-3  value 3.50.      
002200     03  DF-Dflt-Tallinn-Bike-Fee     pic 99v99  comp-3  value 3.00.      
002300     03  DF-Dflt-Tartu-Car-Fee        pic 99v99  comp-3  value 3.50.      
002400     03  DF-Dflt-Tartu-Scoot-Fee      pic 99v99  comp-3  value 3.00.      
002500     03  DF-Dflt-Tartu-Bike-Fee       pic 99v99  comp-3  value 2.50.      
002600     03  DF-Dflt-Parnu-Car-Fee        pic 99v99  comp-3  value 3.00.      
002700     03  DF-Dflt-Parnu-Scoot-Fee      pic 99v99  comp-3  value 2.50.      
002800     03  DF-Dflt-Parnu-Bike-Fee       pic 99v99  comp-3  value 2.00.      
002900     03  DF-Dflt-Atef-Below-M10       pic 99v99  comp-3  value 1.00.      
003000     03  DF-Dflt-Atef-Below-Zero      pic 99v99  comp-3  value 0.50.      
003100     03  DF-Dflt-Wsef-Fee             pic 99v99  comp-3  value 0.50.      
003200     03  DF-Dflt-Wpef-Snow-Sleet      pic 99v99  comp-3  value 1.00.      
003300     03  DF-Dflt-Wpef-Rain            pic 99v99  comp-3  value 0.50.      
003400     03  filler                       pic x(08).                          
003500*                                                                         
003600* City / station cross reference - City-Code is the subscript used        
003700* to pull the right column out of the (loaded or default) rate            
003800* table, in RBF-Code order Tallinn(1) Tartu(2) Parnu(3) - Stn-Name        
003900* below carries the full accented spelling per the Ops rate card.         
004000*                                                                         
004100 01  DF-Station-Table.                                                    
004200     03  DF-Station-Entry             occurs 3 times                      
004300                                       indexed by DF-Stn-Ix.              
004400         05  DF-Stn-City              pic x(10).                          
004500         05  DF-Stn-Name              pic x(30).                          
004600     03  filler                       pic x(04).                          
004700*                                                                         
004800 01  DF-Station-Values redefines DF-Station-Table.                        
004900     03  filler                       pic x(10) value "TALLINN".          
005000     03  filler                  pic x(30) value "Tallinn-Harku".         
005100     03  filler                       pic x(10) value "TARTU".            
005200     03  filler                  pic x(30) value "Tartu-Tõravere".        
005300     03  filler                       pic x(10) value "PARNU".            
005400     03  filler                       pic x(30) value "Pärnu".            
005500     03  filler                       pic x(04) value spaces.             
005600*                                                                         
005700* Vehicle codes recognised by INPUT-VALIDATION - upper case only,         
005800* comparisons in dfrating are done after an INSPECT ... CONVERTING        
005900* of the request field to upper case (no intrinsic FUNCTION used).        
006000*                                                                         
006100 01  DF-Vehicle-Table.                                                    
006200     03  DF-Veh-Car                   pic x(10)  value "CAR".             
006300     03  DF-Veh-Scooter               pic x(10)  value "SCOOTER".         
006400     03  DF-Veh-Bike                  pic x(10)  value "BIKE".            
006500     03  filler                       pic x(02).                          
006600*                                                                         
006700* Same three codes, occurs view for a table SEARCH - Veh-Ix comes         
006800* back Car(1)/Scooter(2)/Bike(3), the column order the rate table         
006900* and Br-Rate-Tab both use.                                               
007000*                                                                         
007100 01  DF-Vehicle-Values redefines DF-Vehicle-Table.                        
007200     03  DF-Veh-Name                  pic x(10) occurs 3                  
007300                                       indexed by DF-Veh-Ix.              
007400     03  filler                       pic x(02).                          
007500*                                                                         
007600* 9-column view of the default rate block, City-Ix/Veh-Ix combine         
007700* as Rate-Ix = ((City-Ix - 1) * 3) + Veh-Ix, same column order as         
007800* Br-Rate-Tab in dfrating's business-rule table (field order              
007900* Tallinn Car/Scoot/Bike, Tartu .../..., Parnu .../...).                  
008000*                                                                         
008100 01  DF-Default-Rate-View redefines DF-Default-Rules.                     
008200     03  DF-Dflt-Rate-Tab             pic 99v99 comp-3 occurs 9.          
008300     03  DF-Dflt-Atef-M10-V           pic 99v99  comp-3.                  
008400     03  DF-Dflt-Atef-Zero-V          pic 99v99  comp-3.                  
008500     03  DF-Dflt-Wsef-V               pic 99v99  comp-3.                  
008600     03  DF-Dflt-Wpef-Snow-V          pic 99v99  comp-3.                  
008700     03  DF-Dflt-Wpef-Rain-V          pic 99v99  comp-3.                  
008800     03  filler                       pic x(08).                          
008900*                                                                         
