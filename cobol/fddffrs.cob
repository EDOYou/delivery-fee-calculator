000100*  Fd For Fee Response File.                                              
000200* 07/01/26 vbc - Created.                                                 
000300 fd  DF-Fee-Response-File                                                 
000400     label records are standard                                           
000500     record contains 129 characters                                       
000600     data record is DF-Fee-Response-Record.                               
000700 copy "wsdffrs.cob".                                                      
000800*                                                                         
