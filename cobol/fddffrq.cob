000100*  Fd For Fee Request File.                                               
000200* 07/01/26 vbc - Created.                                                 
000300 fd  DF-Fee-Request-File                                                  
000400     label records are standard                                           
000500     record contains 40 characters                                        
000600     data record is DF-Fee-Request-Record.                                
000700 copy "wsdffrq.cob".                                                      
000800*                                                                         
