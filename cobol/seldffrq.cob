000100*  Select For Fee Request File.                                           
000200* 07/01/26 vbc - Created.                                                 
000300     select DF-Fee-Request-File assign to "FEEREQ"                        
000400            organization       is sequential                              
000500            access mode        is sequential                              
000600            file status        is DF-Frq-Status.                          
000700*                                                                         
