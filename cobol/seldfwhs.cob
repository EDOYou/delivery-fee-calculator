000100*  Select For Weather History File.                                       
000200* 07/01/26 vbc - Created.                                                 
000300* 15/01/26 vbc - Opened Extend by dfimport, Input by dfrating -           
000400*                see aa010/aa030, this Select is common to both.          
000500     select DF-Weather-Hist-File assign to "WEATHHIST"                    
000600            organization       is sequential                              
000700            access mode        is sequential                              
000800            file status        is DF-Whs-Status.                          
000900*                                                                         
