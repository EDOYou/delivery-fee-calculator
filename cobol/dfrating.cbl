000100*****************************************************************         
000200*                                                                *        
000300*                  Delivery Fee - Rating Run                    *         
000400*                                                                *        
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*                                                                         
000900      program-id.       dfrating.                                         
001000*                                                                         
001100*    Author.           Vincent B Coen FBCS, FIDM, FIDPM.                  
001200*                       For Applewood Computers.                          
001300*                                                                         
001400*    Installation.     Applewood Computers Ltd, Hatfield, Herts.          
001500*                                                                         
001600*    Date-Written.     14/01/1986.                                        
001700*                                                                         
001800*    Date-Compiled.                                                       
001900*                                                                         
002000*    Security.         Copyright (C) 1986-2026 & later, V B Coen.         
002100*                       Distributed under the GNU General Public          
002200*                       License.  See COPYING for details.                
002300*                                                                         
002400*    Remarks.          Delivery Fee module (DF) - Rating Run.             
002500*                       Reads the fee-request file, resolves each         
002600*                       request's city to a station, finds the            
002700*                       applicable weather history record and the         
002800*                       business rule in force, computes RBF plus         
002900*                       the weather extra fees, applies the wind          
003000*                       and phenomenon usage prohibitions and             
003100*                       writes one fee-response record per                
003200*                       request.                                          
003300*                                                                         
003400*    Version.          See Prog-Name in Working-Storage.                  
003500*                                                                         
003600*    Called Modules.   None.                                              
003700*                                                                         
003800*    Functions Used.   None - no intrinsic FUNCTION is used, this         
003900*                       module is written to run under our oldest         
004000*                       supported compiler.                               
004100*                                                                         
004200*    Files Used.                                                          
004300*                       FEEREQ.    Fee requests - input.                  
004400*                       FEERESP.   Fee responses - output.                
004500*                       FEEBRULE.  Business rules - input,                
004600*                                  optional.                              
004700*                       WEATHHIST. Weather history - input.               
004800*                                                                         
004900*    Error messages used.                                                 
005000*                       DF-Error-Codes - see wsdfmsg.cob.                 
005100*                                                                         
005200* Changes:                                                                
005300* 14/01/86 vbc - 1.0.00 Created for the new courier delivery fee          
005400*                       contract - first cut, flat rate only.             
005500* 02/09/89 vbc -    .01 Added Atef/Wsef bands per the winter              
005600*                       trial - Ops wanted a cold-weather loading.        
005700* 19/11/93 vbc -    .02 Wpef added - phenomenon text now drives an        
005800*                       extra fee and, for two/three wheelers, a          
005900*                       usage prohibition.                                
006000* 02/06/98 vbc -    .03 Y2K - all timestamp fields widened to             
006100*                       CCYYMMDDHHMMSS, was YYMMDDHHMMSS.                 
006200* 24/10/16 vbc -    .04 Moved to common wsnames-style file id's           
006300*                       ready for full ACAS SOJ integration.              
006400* 20/09/25 vbc - 3.3.00 Version update and builds reset.                  
006500* 07/01/26 vbc - 1.1.00 Taken from pyrgstr shape, reworked as a           
006600*                       pure batch job - business rule and weather        
006700*                       history now table-loaded once per run             
006800*                       instead of re-read per request.                   
006900* 20/01/26 vbc -    .05 Business rule selection now honours               
007000*                       Fr-As-Of (greatest Br-Timestamp not after         
007100*                       the as-of), not just latest - re-rating.          
007200* 21/01/26 vbc -    .06 Missing-city message spelt Parnu without          
007300*                       the diaeresis - corrected to Pärnu to             
007400*                       match the rate card wording (CR-1142,             
007500*                       same fix as dfimport's Wmo-Filter-Table).         
007600* 22/01/26 vbc -    .07 CR-1147 Parnu now folds the accent before         
007700*                       the lookup; city/vehicle checks reordered         
007800*                       to presence-then-value both fields, per API       
007900*                       contract; fee fields repacked to comp-3;          
008000*                       Upsi-0 wired to a trace display in bb030.         
008100*                                                                         
008200*****************************************************************         
008300* Licensing.                                                              
008400* *********                                                               
008500*                                                                         
008600* This statement replaces every earlier licensing note carried in         
008700* this module and stands as of 16/04/2024.                                
008800*                                                                         
008900* This source, along with the rest of the Delivery Fee suite, is          
009000* copyright Vincent B Coen 1976-2026 and remains part of the              
009100* Applewood Computers Accounting System.                                  
009200*                                                                         
009300* You may run, copy and change this program freely under the GNU          
009400* General Public License, version 3 or later, subject to one              
009500* restriction beyond the licence itself: use is limited to your           
009600* own operation, whether personal or within a business, and does          
009700* not extend to repackaging this code, or any part of it, for             
009800* sale, lease or hire to a third party.                                   
009900*                                                                         
010000* No warranty of any kind is given, including no warranty that            
010100* this program is fit for any particular purpose or free of               
010200* defects; use it entirely at your own risk.                              
010300*****************************************************************         
010400*                                                                         
010500 environment             division.                                        
010600*                                                                         
010700 configuration           section.                                         
010800 special-names.                                                           
010900     UPSI-0 on  status is DF-Test-Sw-On                                   
011000            off status is DF-Test-Sw-Off.                                 
011100*                                                                         
011200 input-output            section.                                         
011300 file-control.                                                            
011400 copy "seldffrq.cob".                                                     
011500 copy "seldffrs.cob".                                                     
011600 copy "seldfbr.cob".                                                      
011700 copy "seldfwhs.cob".                                                     
011800*                                                                         
011900 data                    division.                                        
012000*                                                                         
012100 file section.                                                            
012200*                                                                         
012300 copy "fddffrq.cob".                                                      
012400 copy "fddffrs.cob".                                                      
012500 copy "fddfbr.cob".                                                       
012600 copy "fddfwhs.cob".                                                      
012700*                                                                         
012800 working-storage section.                                                 
012900*                                                                         
013000 77  Prog-Name               pic x(17) value "DFRATING (1.1.00)".         
013100*                                                                         
013200 copy "wsdfmsg.cob".                                                      
013300 copy "wsdfcon.cob".                                                      
013400*                                                                         
013500 01  WS-Data.                                                             
013600     03  WS-Frq-Eof-Sw       pic x       value "N".                       
013700         88  WS-End-Of-Frq               value "Y".                       
013800     03  WS-Br-Eof-Sw        pic x       value "N".                       
013900         88  WS-End-Of-Br                 value "Y".                      
014000     03  WS-Whs-Eof-Sw       pic x       value "N".                       
014100         88  WS-End-Of-Whs                value "Y".                      
014200     03  WS-Br-Present-Sw    pic x       value "N".                       
014300         88  WS-Br-Present                value "Y".                      
014400     03  WS-Whs-Present-Sw   pic x       value "N".                       
014500         88  WS-Whs-Present               value "Y".                      
014600     03  DF-Frq-Status       pic xx      value spaces.                    
014700     03  DF-Frs-Status       pic xx      value spaces.                    
014800     03  DF-Br-Status        pic xx      value spaces.                    
014900     03  DF-Whs-Status       pic xx      value spaces.                    
015000     03  filler              pic x(02).                                   
015100*                                                                         
015200 01  WS-Counts.                                                           
015300     03  WS-Reqs-Read        binary-long value zero.                      
015400     03  WS-Reqs-Ok          binary-long value zero.                      
015500     03  WS-Reqs-Bad         binary-long value zero.                      
015600     03  WS-Reqs-Forbidden   binary-long value zero.                      
015700     03  WS-Reqs-No-Data     binary-long value zero.                      
015800     03  filler              pic x(02).                                   
015900 01  WS-Total-Fees            pic s9(07)v99 comp-3 value zero.            
016000*                                                                         
016100* Business-rule table - one entry per record on Feebrule, loaded          
016200* once at start of run.  Layout mirrors Df-Business-Rule-Record           
016300* field for field so the whole record moves across in one hit -           
016400* see aa020 - and Brt-Rate-Tab (occurs 9) lines up with wsdfcon's         
016500* Dflt-Rate-Tab, same city/vehicle column order.                          
016600*                                                                         
016700 01  DF-BR-Table.                                                         
016800     03  DF-BR-Entry              occurs 500                              
016900                                   indexed by DF-Br-Ix.                   
017000         05  DF-BRT-Id            pic 9(09).                              
017100         05  DF-BRT-Rate-Tab      pic 99v99 comp-3 occurs 9.              
017200         05  DF-BRT-Atef-M10      pic 99v99  comp-3.                      
017300         05  DF-BRT-Atef-Zero     pic 99v99  comp-3.                      
017400         05  DF-BRT-Wsef          pic 99v99  comp-3.                      
017500         05  DF-BRT-Wpef-Snow     pic 99v99  comp-3.                      
017600         05  DF-BRT-Wpef-Rain     pic 99v99  comp-3.                      
017700         05  DF-BRT-Timestamp     pic 9(14).                              
017800         05  filler               pic x(03).                              
017900 01  WS-Br-Count               binary-long value zero.                    
018000*                                                                         
018100* Weather-history table - one entry per record on Weathhist,              
018200* loaded once at start of run.  Layout mirrors Df-Weather-Hist-           
018300* Record field for field, same reason as above - see aa030.               
018400*                                                                         
018500 01  DF-WH-Table.                                                         
018600     03  DF-WH-Entry              occurs 2000                             
018700                                   indexed by DF-Wh-Ix.                   
018800         05  DF-WHT-Station-Name  pic x(30).                              
018900         05  DF-WHT-Wmo-Code      pic x(05).                              
019000         05  DF-WHT-Air-Temp      pic s999v9.                             
019100         05  DF-WHT-Air-Temp-Miss pic x(01).                              
019200         05  DF-WHT-Wind-Speed    pic 999v9.                              
019300         05  DF-WHT-Wind-Miss     pic x(01).                              
019400         05  DF-WHT-Phenomenon    pic x(30).                              
019500         05  DF-WHT-Timestamp     pic 9(14).                              
019600         05  filler               pic x(06).                              
019700 01  WS-Wh-Count               binary-long value zero.                    
019800*                                                                         
019900* Per-request working fields - city/vehicle upper-cased via               
020000* INSPECT ... CONVERTING (no intrinsic FUNCTION), station and             
020100* rate-table subscripts, and the "best match found so far" search         
020200* fields shared by the business-rule and weather-history searches.        
020300*                                                                         
020400 01  WS-Request-Data.                                                     
020500     03  WS-Up-City           pic x(10).                                  
020600     03  WS-Up-Vehicle        pic x(10).                                  
020700     03  WS-Station-Name      pic x(30).                                  
020800     03  WS-City-Ix           binary-long.                                
020900     03  WS-Veh-Ix            binary-long.                                
021000     03  WS-Rate-Ix           binary-long.                                
021100     03  WS-Best-Ix           binary-long.                                
021200     03  WS-Best-Ts           pic 9(14).                                  
021300     03  WS-Match-Sw          pic x       value "N".                      
021400         88  WS-Match-Found               value "Y".                      
021500     03  WS-Forbid-Sw         pic x       value "N".                      
021600         88  WS-Forbidden                 value "Y".                      
021700     03  filler               pic x(02).                                  
021800*                                                                         
021900 01  WS-Rate-Data.                                                        
022000     03  WS-Rbf               pic 99v99  comp-3.                          
022100     03  WS-Atef              pic 99v99  comp-3.                          
022200     03  WS-Wsef              pic 99v99  comp-3.                          
022300     03  WS-Wpef              pic 99v99  comp-3.                          
022400     03  WS-Air-Temp          pic s999v9.                                 
022500     03  WS-Air-Temp-Miss     pic x(01).                                  
022600     03  WS-Wind-Speed        pic 999v9.                                  
022700     03  WS-Wind-Miss         pic x(01).                                  
022800     03  WS-Phenomenon        pic x(30).                                  
022900     03  WS-Phen-Upper redefines WS-Phenomenon                            
023000                             pic x(30).                                   
023100     03  WS-Tally             pic 9(02)  binary.                          
023200     03  filler               pic x(02).                                  
023300*                                                                         
023400* Wind speed shown to one decimal on the forbidden-usage message -        
023500* forbidden wind is always 20.0 or over so the leading digit is           
023600* never zero and no zero-suppression blank appears.                       
023700*                                                                         
023800 01  WS-Wind-Speed-Edit        pic z9.9.                                  
023900*                                                                         
024000 procedure                    division.                                   
024100*                                                                         
024200 aa000-Main                  section.                                     
024300*                                                                         
024400     move   zero to WS-Reqs-Read WS-Reqs-Ok WS-Reqs-Bad                   
024500                    WS-Reqs-Forbidden WS-Reqs-No-Data.                    
024600     move   zero to WS-Total-Fees.                                        
024700     perform aa010-Open-Files.                                            
024800     perform aa020-Load-Business-Rules.                                   
024900     perform aa030-Load-Weather-Hist.                                     
025000     perform aa050-Process-Requests thru aa050-Exit                       
025100             until WS-End-Of-Frq.                                         
025200     perform aa070-Close-Files.                                           
025300     perform aa090-Display-Totals.                                        
025400     goback.                                                              
025500*                                                                         
025600 aa010-Open-Files.                                                        
025700*                                                                         
025800     open   input  DF-Fee-Request-File.                                   
025900     if     DF-Frq-Status not = "00"                                      
026000            display "DFRATING - CANNOT OPEN FEEREQ - STATUS "             
026100                    DF-Frq-Status                                         
026200            move   16 to Return-Code                                      
026300            goback                                                        
026400     end-if.                                                              
026500     open   output DF-Fee-Response-File.                                  
026600     if     DF-Frs-Status not = "00"                                      
026700            display "DFRATING - CANNOT OPEN FEERESP - STATUS "            
026800                    DF-Frs-Status                                         
026900            close  DF-Fee-Request-File                                    
027000            move   16 to Return-Code                                      
027100            goback                                                        
027200     end-if.                                                              
027300     open   input  DF-Business-Rule-File.                                 
027400     if     DF-Br-Status = "00"                                           
027500            set    WS-Br-Present to true                                  
027600     end-if.                                                              
027700     open   input  DF-Weather-Hist-File.                                  
027800     if     DF-Whs-Status = "00"                                          
027900            set    WS-Whs-Present to true                                 
028000     end-if.                                                              
028100*                                                                         
028200 aa020-Load-Business-Rules   section.                                     
028300*                                                                         
028400* Optional file - no rule records at all just means every request         
028500* falls back to the wsdfcon canonical defaults, see bb050/cc010.          
028600*                                                                         
028700     if     not WS-Br-Present                                             
028800            go to aa020-Exit                                              
028900     end-if.                                                              
029000     perform aa025-Read-Br-Rec thru aa025-Exit                            
029100             until WS-End-Of-Br.                                          
029200     close  DF-Business-Rule-File.                                        
029300*                                                                         
029400 aa020-Exit.  exit section.                                               
029500*                                                                         
029600 aa025-Read-Br-Rec.                                                       
029700*                                                                         
029800     read   DF-Business-Rule-File                                         
029900            at end                                                        
030000                   set WS-End-Of-Br to true                               
030100                   go to aa025-Exit                                       
030200     end-read.                                                            
030300     add    1 to WS-Br-Count.                                             
030400     move   DF-Business-Rule-Record to DF-BR-Entry (WS-Br-Count).         
030500*                                                                         
030600 aa025-Exit.  exit.                                                       
030700*                                                                         
030800 aa030-Load-Weather-Hist     section.                                     
030900*                                                                         
031000* Missing/empty weather history is tolerated the same way - every         
031100* request will simply come back "NA", see bb040.                          
031200*                                                                         
031300     if     not WS-Whs-Present                                            
031400            go to aa030-Exit                                              
031500     end-if.                                                              
031600     perform aa035-Read-Whs-Rec thru aa035-Exit                           
031700             until WS-End-Of-Whs.                                         
031800     close  DF-Weather-Hist-File.                                         
031900*                                                                         
032000 aa030-Exit.  exit section.                                               
032100*                                                                         
032200 aa035-Read-Whs-Rec.                                                      
032300*                                                                         
032400     read   DF-Weather-Hist-File                                          
032500            at end                                                        
032600                   set WS-End-Of-Whs to true                              
032700                   go to aa035-Exit                                       
032800     end-read.                                                            
032900     add    1 to WS-Wh-Count.                                             
033000     move   DF-Weather-Hist-Record to DF-WH-Entry (WS-Wh-Count).          
033100*                                                                         
033200 aa035-Exit.  exit.                                                       
033300*                                                                         
033400 aa050-Process-Requests.                                                  
033500*                                                                         
033600     read   DF-Fee-Request-File                                           
033700            at end                                                        
033800                   set WS-End-Of-Frq to true                              
033900                   go to aa050-Exit                                       
034000     end-read.                                                            
034100     add    1 to WS-Reqs-Read.                                            
034200     move   spaces to DF-Fee-Response-Record.                             
034300     move   zero   to FP-Fee.                                             
034400     move   "N"    to WS-Forbid-Sw.                                       
034500*                                                                         
034600     perform bb010-Validate-City-Presence.                                
034700     if     FP-Status-Bad-Req                                             
034800            perform bb090-Write-Response                                  
034900            go to aa050-Exit                                              
035000     end-if.                                                              
035100*                                                                         
035200     perform bb015-Validate-Vehicle-Presence.                             
035300     if     FP-Status-Bad-Req                                             
035400            perform bb090-Write-Response                                  
035500            go to aa050-Exit                                              
035600     end-if.                                                              
035700*                                                                         
035800     perform bb020-Validate-City-Value.                                   
035900     if     FP-Status-Bad-Req                                             
036000            perform bb090-Write-Response                                  
036100            go to aa050-Exit                                              
036200     end-if.                                                              
036300*                                                                         
036400     perform bb025-Validate-Vehicle-Value.                                
036500     if     FP-Status-Bad-Req                                             
036600            perform bb090-Write-Response                                  
036700            go to aa050-Exit                                              
036800     end-if.                                                              
036900*                                                                         
037000     perform bb030-Resolve-Station.                                       
037100     perform bb040-Find-Weather-Rec.                                      
037200     if     not WS-Match-Found                                            
037300            perform bb045-Set-No-Data-Msg                                 
037400            perform bb090-Write-Response                                  
037500            go to aa050-Exit                                              
037600     end-if.                                                              
037700*                                                                         
037800     perform bb050-Find-Business-Rule.                                    
037900     perform cc010-Compute-Rbf.                                           
038000     perform cc020-Compute-Atef.                                          
038100     perform cc030-Compute-Wsef.                                          
038200     if     WS-Forbidden                                                  
038300            perform bb090-Write-Response                                  
038400            go to aa050-Exit                                              
038500     end-if.                                                              
038600*                                                                         
038700     perform cc040-Compute-Wpef.                                          
038800     if     WS-Forbidden                                                  
038900            perform bb090-Write-Response                                  
039000            go to aa050-Exit                                              
039100     end-if.                                                              
039200*                                                                         
039300     perform cc090-Sum-Fee.                                               
039400     move   "OK"  to FP-Status.                                           
039500     move   "EUR" to FP-Currency.                                         
039600     perform bb090-Write-Response.                                        
039700*                                                                         
039800 aa050-Exit.  exit.                                                       
039900*                                                                         
040000 aa070-Close-Files.                                                       
040100*                                                                         
040200     close  DF-Fee-Request-File.                                          
040300     close  DF-Fee-Response-File.                                         
040400*                                                                         
040500 aa090-Display-Totals.                                                    
040600*                                                                         
040700     display "DFRATING - RATING RUN COMPLETE".                            
040800     display "REQUESTS READ ............. " WS-Reqs-Read.                 
040900     display "OK ......................... " WS-Reqs-Ok.                  
041000     display "BAD REQUEST ................ " WS-Reqs-Bad.                 
041100     display "FORBIDDEN .................. " WS-Reqs-Forbidden.           
041200     display "NO DATA .................... " WS-Reqs-No-Data.             
041300     display "TOTAL FEES (EUR) ........... " WS-Total-Fees.               
041400*                                                                         
041500 aa000-Exit.  exit section.                                               
041600*                                                                         
041700 bb010-Validate-City-Presence section.                                    
041800*                                                                         
041900* 22/01/26 vbc - CR-1147 split out of the old combined bb010 so           
042000*                presence is checked for city and vehicle before          
042100*                either value is looked up against its table -            
042200*                matches the two-pass order in the API contract.          
042300*                                                                         
042400     move   "OK" to FP-Status.                                            
042500     move   FR-City to WS-Up-City.                                        
042600     inspect WS-Up-City converting                                        
042700             "abcdefghijklmnopqrstuvwxyz"                                 
042800          to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
042900     inspect WS-Up-City converting "äÄ" to "AA".                          
043000     if     FR-City = spaces                                              
043100            move "BR" to FP-Status                                        
043200            string "Required parameter is missing: city. "                
043300                       delimited by size                                  
043400                   "Provide a city type: Tallinn, Tartu or Pärnu"         
043500                       delimited by size                                  
043600                   into FP-Message                                        
043700     end-if.                                                              
043800*                                                                         
043900 bb010-Exit.  exit section.                                               
044000*                                                                         
044100 bb015-Validate-Vehicle-Presence section.                                 
044200*                                                                         
044300     move   FR-Vehicle-Type to WS-Up-Vehicle.                             
044400     inspect WS-Up-Vehicle converting                                     
044500             "abcdefghijklmnopqrstuvwxyz"                                 
044600          to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
044700     if     FR-Vehicle-Type = spaces                                      
044800            move "BR" to FP-Status                                        
044900            string "Required parameter is missing: vehicleType. "         
045000                       delimited by size                                  
045100                   "Provide a vehicle type: Car, Scooter or Bike"         
045200                       delimited by size                                  
045300                   into FP-Message                                        
045400     end-if.                                                              
045500*                                                                         
045600 bb015-Exit.  exit section.                                               
045700*                                                                         
045800 bb020-Validate-City-Value    section.                                    
045900*                                                                         
046000     set    DF-Stn-Ix to 1.                                               
046100     search DF-Station-Entry                                              
046200            at end                                                        
046300                   move "BR" to FP-Status                                 
046400                   string "City name should be one of "                   
046500                             delimited by size                            
046600                          "these: Tallinn, Tartu, Parnu"                  
046700                             delimited by size                            
046800                          into FP-Message                                 
046900            when   DF-Stn-City (DF-Stn-Ix) = WS-Up-City                   
047000                   move DF-Stn-Ix to WS-City-Ix                           
047100     end-search.                                                          
047200*                                                                         
047300 bb020-Exit.  exit section.                                               
047400*                                                                         
047500 bb025-Validate-Vehicle-Value section.                                    
047600*                                                                         
047700     set    DF-Veh-Ix to 1.                                               
047800     search DF-Veh-Name                                                   
047900            at end                                                        
048000                   move "BR" to FP-Status                                 
048100                   string "Vehicle type should be only of "               
048200                             delimited by size                            
048300                          "these: CAR, SCOOTER, BIKE"                     
048400                             delimited by size                            
048500                          into FP-Message                                 
048600            when   DF-Veh-Name (DF-Veh-Ix) = WS-Up-Vehicle                
048700                   move DF-Veh-Ix to WS-Veh-Ix                            
048800     end-search.                                                          
048900*                                                                         
049000 bb025-Exit.  exit section.                                               
049100*                                                                         
049200 bb030-Resolve-Station       section.                                     
049300*                                                                         
049400     move    DF-Stn-Name (WS-City-Ix) to WS-Station-Name.                 
049500     compute WS-Rate-Ix = ((WS-City-Ix - 1) * 3) + WS-Veh-Ix.             
049600     if      DF-Test-Sw-On                                                
049700             display "DFRATING TRACE - STATION " WS-Station-Name          
049800                     " RATE-IX " WS-Rate-Ix                               
049900     end-if.                                                              
050000*                                                                         
050100 bb030-Exit.  exit section.                                               
050200*                                                                         
050300 bb040-Find-Weather-Rec      section.                                     
050400*                                                                         
050500* Latest mode: greatest Wht-Timestamp for the station.  As-of mode        
050600* (Fr-As-Of not zero): greatest Wht-Timestamp not after Fr-As-Of.         
050700* Straight linear scan - the table is loaded once per run, not            
050800* once per request, so this is cheap enough for a nightly job.            
050900*                                                                         
051000     move   "N" to WS-Match-Sw.                                           
051100     move   zero to WS-Best-Ts.                                           
051200     move   zero to WS-Best-Ix.                                           
051300     perform bb042-Check-Wh-Entry thru bb042-Exit                         
051400             varying DF-Wh-Ix from 1 by 1                                 
051500             until DF-Wh-Ix > WS-Wh-Count.                                
051600     if     WS-Match-Found                                                
051700            move DF-WHT-Air-Temp   (WS-Best-Ix) to WS-Air-Temp            
051800            move DF-WHT-Air-Temp-Miss (WS-Best-Ix)                        
051900                                          to WS-Air-Temp-Miss             
052000            move DF-WHT-Wind-Speed (WS-Best-Ix) to WS-Wind-Speed          
052100            move DF-WHT-Wind-Miss  (WS-Best-Ix) to WS-Wind-Miss           
052200            move DF-WHT-Phenomenon (WS-Best-Ix) to WS-Phenomenon          
052300     end-if.                                                              
052400*                                                                         
052500 bb040-Exit.  exit section.                                               
052600*                                                                         
052700 bb042-Check-Wh-Entry.                                                    
052800*                                                                         
052900     if     DF-WHT-Station-Name (DF-Wh-Ix) = WS-Station-Name              
053000        and (FR-As-Of = zero                                              
053100             or DF-WHT-Timestamp (DF-Wh-Ix) not > FR-As-Of)               
053200        and DF-WHT-Timestamp (DF-Wh-Ix) > WS-Best-Ts                      
053300            move DF-Wh-Ix to WS-Best-Ix                                   
053400            move DF-WHT-Timestamp (DF-Wh-Ix) to WS-Best-Ts                
053500            move "Y" to WS-Match-Sw                                       
053600     end-if.                                                              
053700*                                                                         
053800 bb042-Exit.  exit.                                                       
053900*                                                                         
054000 bb045-Set-No-Data-Msg       section.                                     
054100*                                                                         
054200     move   "NA" to FP-Status.                                            
054300     if     FR-As-Of = zero                                               
054400            string "No weather data available for "                       
054500                       delimited by size                                  
054600                   WS-Station-Name delimited by space                     
054700                   into FP-Message                                        
054800     else                                                                 
054900            string "No weather data available for "                       
055000                       delimited by size                                  
055100                   WS-Station-Name delimited by space                     
055200                   " at or before " delimited by size                     
055300                   FR-As-Of delimited by size                             
055400                   into FP-Message                                        
055500     end-if.                                                              
055600*                                                                         
055700 bb045-Exit.  exit section.                                               
055800*                                                                         
055900 bb050-Find-Business-Rule    section.                                     
056000*                                                                         
056100* Same latest / latest-not-after-as-of search as the weather              
056200* history, over Df-BR-Table.  No qualifying rule -> fall back to          
056300* the wsdfcon canonical defaults (Dflt-Rate-Tab and friends) - see        
056400* Ws-Match-Found tested throughout the cc0nn compute paragraphs.          
056500*                                                                         
056600     move   "N" to WS-Match-Sw.                                           
056700     move   zero to WS-Best-Ts.                                           
056800     move   zero to WS-Best-Ix.                                           
056900     perform bb052-Check-Br-Entry thru bb052-Exit                         
057000             varying DF-Br-Ix from 1 by 1                                 
057100             until DF-Br-Ix > WS-Br-Count.                                
057200*                                                                         
057300 bb050-Exit.  exit section.                                               
057400*                                                                         
057500 bb052-Check-Br-Entry.                                                    
057600*                                                                         
057700     if     (FR-As-Of = zero                                              
057800             or DF-BRT-Timestamp (DF-Br-Ix) not > FR-As-Of)               
057900        and DF-BRT-Timestamp (DF-Br-Ix) > WS-Best-Ts                      
058000            move DF-Br-Ix to WS-Best-Ix                                   
058100            move DF-BRT-Timestamp (DF-Br-Ix) to WS-Best-Ts                
058200            move "Y" to WS-Match-Sw                                       
058300     end-if.                                                              
058400*                                                                         
058500 bb052-Exit.  exit.                                                       
058600*                                                                         
058700 cc010-Compute-Rbf           section.                                     
058800*                                                                         
058900     if     WS-Match-Found                                                
059000            move DF-BRT-Rate-Tab (WS-Best-Ix WS-Rate-Ix) to WS-Rbf        
059100     else                                                                 
059200            move DF-Dflt-Rate-Tab (WS-Rate-Ix) to WS-Rbf                  
059300     end-if.                                                              
059400*                                                                         
059500 cc010-Exit.  exit section.                                               
059600*                                                                         
059700 cc020-Compute-Atef          section.                                     
059800*                                                                         
059900* Missing temperature -> zero, no prohibition check at all.               
060000*                                                                         
060100     move   zero to WS-Atef.                                              
060200     if     WS-Air-Temp-Miss not = "Y"                                    
060300        if  WS-Air-Temp < -10.0                                           
060400            if     WS-Match-Found                                         
060500                   move DF-BRT-Atef-M10 (WS-Best-Ix) to WS-Atef           
060600            else                                                          
060700                   move DF-Dflt-Atef-M10-V to WS-Atef                     
060800            end-if                                                        
060900        else                                                              
061000            if  WS-Air-Temp < 0.0                                         
061100                if     WS-Match-Found                                     
061200                       move DF-BRT-Atef-Zero (WS-Best-Ix)                 
061300                                                 to WS-Atef               
061400                else                                                      
061500                       move DF-Dflt-Atef-Zero-V to WS-Atef                
061600                end-if                                                    
061700            end-if                                                        
061800        end-if                                                            
061900     end-if.                                                              
062000*                                                                         
062100 cc020-Exit.  exit section.                                               
062200*                                                                         
062300 cc030-Compute-Wsef          section.                                     
062400*                                                                         
062500* Missing wind speed -> zero, no prohibition check.  20 m/s or            
062600* over on a Scooter or Bike is forbidden outright - the wind              
062700* message wins over any later phenomenon message (Wsef, not Wpef).        
062800*                                                                         
062900     move   zero to WS-Wsef.                                              
063000     move   "N"  to WS-Forbid-Sw.                                         
063100     if     WS-Wind-Miss not = "Y"                                        
063200        if  WS-Wind-Speed >= 20.0                                         
063300            if     WS-Veh-Ix = 2 or WS-Veh-Ix = 3                         
063400                   move   "FB" to FP-Status                               
063500                   move   WS-Wind-Speed to WS-Wind-Speed-Edit             
063600                   string "Usage of selected vehicle type is "            
063700                             delimited by size                            
063800                          "forbidden. Vehicle type: "                     
063900                             delimited by size                            
064000                          WS-Up-Vehicle delimited by space                
064100                          " Wind speed: " delimited by size               
064200                          WS-Wind-Speed-Edit delimited by size            
064300                          " m/s" delimited by size                        
064400                          into FP-Message                                 
064500                   move   "Y" to WS-Forbid-Sw                             
064600            end-if                                                        
064700        else                                                              
064800            if  WS-Wind-Speed >= 10.0                                     
064900                if     WS-Match-Found                                     
065000                       move DF-BRT-Wsef (WS-Best-Ix) to WS-Wsef           
065100                else                                                      
065200                       move DF-Dflt-Wsef-V to WS-Wsef                     
065300                end-if                                                    
065400            end-if                                                        
065500        end-if                                                            
065600     end-if.                                                              
065700*                                                                         
065800 cc030-Exit.  exit section.                                               
065900*                                                                         
066000 cc040-Compute-Wpef          section.                                     
066100*                                                                         
066200* Case-insensitive substring test via INSPECT ... TALLYING (no            
066300* intrinsic FUNCTION) - glaze/hail/thunder forbid two/three               
066400* wheelers outright, snow/sleet beats rain when both are present.         
066500*                                                                         
066600     move   zero to WS-Wpef.                                              
066700     move   "N"  to WS-Forbid-Sw.                                         
066800     if     WS-Phenomenon not = spaces                                    
066900        move    WS-Phenomenon to WS-Phen-Upper                            
067000        inspect WS-Phen-Upper converting                                  
067100                "abcdefghijklmnopqrstuvwxyz"                              
067200             to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
067300        move    zero to WS-Tally                                          
067400        inspect WS-Phen-Upper tallying WS-Tally                           
067500                for all "GLAZE" all "HAIL" all "THUNDER"                  
067600        if      WS-Tally > 0 and (WS-Veh-Ix = 2 or WS-Veh-Ix = 3)         
067700                move   "FB" to FP-Status                                  
067800                string "Usage of selected vehicle type is "               
067900                          delimited by size                               
068000                       "forbidden. Vehicle type: "                        
068100                          delimited by size                               
068200                       WS-Up-Vehicle delimited by space                   
068300                       ". Phenomenon: " delimited by size                 
068400                       WS-Phenomenon delimited by size                    
068500                       into FP-Message                                    
068600                move   "Y" to WS-Forbid-Sw                                
068700        else                                                              
068800                move    zero to WS-Tally                                  
068900                inspect WS-Phen-Upper tallying WS-Tally                   
069000                        for all "SNOW" all "SLEET"                        
069100                if      WS-Tally > 0                                      
069200                        if     WS-Match-Found                             
069300                               move DF-BRT-Wpef-Snow (WS-Best-Ix)         
069400                                                       to WS-Wpef         
069500                        else                                              
069600                               move DF-Dflt-Wpef-Snow-V to WS-Wpef        
069700                        end-if                                            
069800                else                                                      
069900                        move    zero to WS-Tally                          
070000                        inspect WS-Phen-Upper tallying WS-Tally           
070100                                for all "RAIN"                            
070200                        if      WS-Tally > 0                              
070300                          if    WS-Match-Found                            
070400                                move DF-BRT-Wpef-Rain (WS-Best-Ix)        
070500                                                       to WS-Wpef         
070600                          else                                            
070700                                move DF-Dflt-Wpef-Rain-V                  
070800                                                       to WS-Wpef         
070900                          end-if                                          
071000                        end-if                                            
071100                end-if                                                    
071200        end-if                                                            
071300     end-if.                                                              
071400*                                                                         
071500 cc040-Exit.  exit section.                                               
071600*                                                                         
071700 cc090-Sum-Fee                section.                                    
071800*                                                                         
071900     compute FP-Fee = WS-Rbf + WS-Atef + WS-Wsef + WS-Wpef.               
072000     add     FP-Fee to WS-Total-Fees.                                     
072100*                                                                         
072200 cc090-Exit.  exit section.                                               
072300*                                                                         
072400 bb090-Write-Response         section.                                    
072500*                                                                         
072600     if     FP-Status-Ok                                                  
072700            add 1 to WS-Reqs-Ok                                           
072800     end-if.                                                              
072900     if     FP-Status-Bad-Req                                             
073000            add 1 to WS-Reqs-Bad                                          
073100     end-if.                                                              
073200     if     FP-Status-Forbidden                                           
073300            add 1 to WS-Reqs-Forbidden                                    
073400     end-if.                                                              
073500     if     FP-Status-No-Data                                             
073600            add 1 to WS-Reqs-No-Data                                      
073700     end-if.                                                              
073800     write  DF-Fee-Response-Record.                                       
073900*                                                                         
074000 bb090-Exit.  exit section.                                               
074100*                                                                         
