000100*  Fd For Weather Obs Import File.                                        
000200* 07/01/26 vbc - Created.                                                 
000300 fd  DF-Weather-Obs-File                                                  
000400     label records are standard                                           
000500     record contains 90 characters                                        
000600     data record is DF-Weather-Obs-Record.                                
000700 copy "wsdfwob.cob".                                                      
000800*                                                                         
