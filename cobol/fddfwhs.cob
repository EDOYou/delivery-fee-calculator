000100*  Fd For Weather History File.                                           
000200* 07/01/26 vbc - Created.                                                 
000300 fd  DF-Weather-Hist-File                                                 
000400     label records are standard                                           
000500     record contains 95 characters                                        
000600     data record is DF-Weather-Hist-Record.                               
000700 copy "wsdfwhs.cob".                                                      
000800*                                                                         
