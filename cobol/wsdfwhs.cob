000100*                                          *                              
000200*  Record Definition For Weather           *                              
000300*      History File                        *                              
000400*   Written by dfimport, read by dfrating  *                              
000500*                                          *                              
000600*******************************************                               
000700* Record size 95 bytes.                                                   
000800*                                                                         
000900* Conceptually keyed by (station, timestamp) - held as a plain            
001000* sequential file, appended to in station-observation order by            
001100* dfimport; dfrating loads it whole into DF-WH-Table and does a           
001200* greatest-timestamp / greatest-timestamp-not-after search per            
001300* request (see bb040 dfrating), so no index is kept on the file.          
001400*                                                                         
001500* 07/01/26 vbc - Created.                                                 
001600* 12/01/26 vbc - Added Wh-Air-Temp-Missing/Wh-Wind-Missing flags -        
001700*                the flag is authoritative, not the zero it hides.        
001800*                                                                         
001900 01  DF-Weather-Hist-Record.                                              
002000     03  WH-Station-Name        pic x(30).                                
002100     03  WH-Wmo-Code            pic x(05).                                
002200     03  WH-Air-Temp            pic s999v9.                               
002300     03  WH-Air-Temp-Missing    pic x(01).                                
002400     03  WH-Wind-Speed          pic 999v9.                                
002500     03  WH-Wind-Missing        pic x(01).                                
002600     03  WH-Phenomenon          pic x(30).                                
002700     03  WH-Timestamp           pic 9(14).                                
002800     03  filler                 pic x(06).                                
002900*                                                                         
