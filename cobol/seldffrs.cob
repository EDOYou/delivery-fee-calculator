000100*  Select For Fee Response File.                                          
000200* 07/01/26 vbc - Created.                                                 
000300     select DF-Fee-Response-File assign to "FEERESP"                      
000400            organization       is sequential                              
000500            access mode        is sequential                              
000600            file status        is DF-Frs-Status.                          
000700*                                                                         
