000100*                                          *                              
000200*  Record Definition For Business Rule     *                              
000300*      (Fee Constants) File                *                              
000400*     Uses Br-Id as key, Br-Timestamp      *                              
000500*        for temporal selection            *                              
000600*                                          *                              
000700*******************************************                               
000800* Record size 68 bytes.                                                   
000900*                                                                         
001000* Each record is an IMMUTABLE snapshot of the 14 fee amounts              
001100* effective from Br-Timestamp - never updated in place, a new rate        
001200* change is always a new record with a later timestamp.  File may         
001300* be empty - dfrating then falls back to wsdfcon defaults.                
001400*                                                                         
001500* Selection (see bb050 in dfrating):                                      
001600*   latest       -> greatest Br-Timestamp on file.                        
001700*   as-of dt/tm  -> greatest Br-Timestamp not after the as-of.            
001800*                                                                         
001900* 07/01/26 vbc - Created - lifted the shape of this from the old          
002000*                Py-Param1 versioned block, minus the 640 bytes of        
002100*                payroll company data we don't need here.                 
002200* 20/01/26 vbc - Br-Id widened from 9(5) to 9(9) - room needed for        
002300*                a decade of daily rate tweaks.                           
002400* 22/01/26 vbc - The 14 fee amounts packed to comp-3, matching the        
002500*                way every other ACAS module keeps its money fields       
002600*                (was zoned display) - record shrinks 82 to 68.           
002700*                                                                         
002800 01  DF-Business-Rule-Record.                                             
002900     03  BR-Id                       pic 9(09).                           
003000     03  BR-Tallinn-Car-Fee          pic 99v99  comp-3.                   
003100     03  BR-Tallinn-Scooter-Fee      pic 99v99  comp-3.                   
003200     03  BR-Tallinn-Bike-Fee         pic 99v99  comp-3.                   
003300     03  BR-Tartu-Car-Fee            pic 99v99  comp-3.                   
003400     03  BR-Tartu-Scooter-Fee        pic 99v99  comp-3.                   
003500     03  BR-Tartu-Bike-Fee           pic 99v99  comp-3.                   
003600     03  BR-Parnu-Car-Fee            pic 99v99  comp-3.                   
003700     03  BR-Parnu-Scooter-Fee        pic 99v99  comp-3.                   
003800     03  BR-Parnu-Bike-Fee           pic 99v99  comp-3.                   
003900     03  BR-Atef-Below-M10           pic 99v99  comp-3.                   
004000     03  BR-Atef-Below-Zero          pic 99v99  comp-3.                   
004100     03  BR-Wsef-Fee                 pic 99v99  comp-3.                   
004200     03  BR-Wpef-Snow-Sleet          pic 99v99  comp-3.                   
004300     03  BR-Wpef-Rain                pic 99v99  comp-3.                   
004400     03  BR-Timestamp                pic 9(14).                           
004500     03  filler                      pic x(03).                           
004600*                                                                         
