000100*                                          *                              
000200*  Record Definition For Fee Response      *                              
000300*      File - Output Of dfrating           *                              
000400*                                          *                              
000500*******************************************                               
000600* Record size 129 bytes.                                                  
000700*                                                                         
000800* One response per request, same order as the request file so the         
000900* two files can be paired positionally downstream.                        
001000*                                                                         
001100* 07/01/26 vbc - Created.                                                 
001200* 15/01/26 vbc - Fp-Currency added - was implicit "always EUR" but        
001300*                Ops want it on the record for the extract feed.          
001400* 22/01/26 vbc - Fp-Fee packed to comp-3, matching the rest of the        
001500*                DF money fields - record shrinks 131 to 129.             
001600*                                                                         
001700 01  DF-Fee-Response-Record.                                              
001800     03  FP-Status              pic x(02).                                
001900         88  FP-Status-Ok               value "OK".                       
002000         88  FP-Status-Bad-Req          value "BR".                       
002100         88  FP-Status-Forbidden        value "FB".                       
002200         88  FP-Status-No-Data          value "NA".                       
002300     03  FP-Fee                 pic 999v99  comp-3.                       
002400     03  FP-Currency            pic x(03).                                
002500     03  FP-Message             pic x(120).                               
002600     03  filler                 pic x(01).                                
002700*                                                                         
