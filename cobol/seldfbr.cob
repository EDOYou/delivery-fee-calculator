000100*  Select For Business Rule (Fee Constants) File.                         
000200* 07/01/26 vbc - Created.                                                 
000300* 20/01/26 vbc - Optional file - no not-found handling needed,            
000400*                an absent file just means defaults apply.                
000500     select DF-Business-Rule-File assign to "FEEBRULE"                    
000600            organization       is sequential                              
000700            access mode        is sequential                              
000800            file status        is DF-Br-Status.                           
000900*                                                                         
